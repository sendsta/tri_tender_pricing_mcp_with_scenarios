000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     TPB0200.
000300 AUTHOR.         L CHAPMAN.
000400 INSTALLATION.   TENDER PRICING BATCH SUITE.
000500 DATE-WRITTEN.   04/11/88.
000600 DATE-COMPILED.
000700 SECURITY.       UNCLASSIFIED - INTERNAL PRICING USE ONLY.
000800******************************************************************
000900*  T P B 0 2 0 0                                                 *
001000*  SCENARIO COMPARISON                                           *
001100*                                                                *
001200*  RUNS THE SAME RISK-ADJUSTED COSTING LOGIC AS TPB0100 ONCE     *
001300*  PER STANDARD PRICING STRATEGY (LOW COST, BALANCED, PREMIUM)   *
001400*  OVER THE SAME BID LINE ITEMS AND THE SAME PARAMETER CARD      *
001500*  PERCENTAGES, THEN WRITES A SIDE-BY-SIDE COMPARISON RECORD OF  *
001600*  THE KEY TOTALS FOR EACH STRATEGY SO ESTIMATING CAN SEE THE    *
001700*  "WHAT-IF" SPREAD BEFORE THE BID IS LOCKED IN.                 *
001800******************************************************************
001900*  CHANGE LOG                                                    *
002000*  --------------------------------------------------------------*
002100*  04/11/88  LSC   REQ TPB-002   ORIGINAL PROGRAM - RAN LOW COST *
002200*                                AND PREMIUM ONLY.               *
002300*  09/14/88  LSC   REQ TPB-007   ADDED BALANCED STRATEGY PASS.   *
002400*  02/02/89  LSC   REQ TPB-012   STRATEGY FACTOR TABLE SHARED    *
002500*                                WITH TPB0100 CASCADE LOGIC.     *
002600*  11/20/89  RTM   REQ TPB-015   RE-OPENS PRICEIN FRESH ON EACH  *
002700*                                STRATEGY PASS INSTEAD OF        *
002800*                                REWINDING - REWIND NOT          *
002900*                                SUPPORTED ON THE TAPE UNITS.    *
003000*  06/06/90  RTM   REQ TPB-020   SUBTOTAL ACCUMULATOR RESET      *
003100*                                BEFORE EACH STRATEGY PASS -     *
003200*                                WAS CARRYING OVER FROM THE      *
003300*                                PRIOR STRATEGY.                 *
003400*  01/15/91  LSC   REQ TPB-024   ADDED CONTINGENCY AMOUNT TO     *
003500*                                THE COMPARISON RECORD.          *
003600*  08/09/91  RTM   REQ TPB-028   COMPARISON RECORD WIDENED TO    *
003700*                                MATCH THE TPB0100 TOTALS        *
003800*                                RECORD PICTURE CLAUSES.         *
003900*  04/02/92  LSC   REQ TPB-032   PROFIT MARGIN CASCADE BROUGHT   *
004000*                                INTO LINE WITH TPB0100 TPB-031. *
004100*  10/29/92  RTM   REQ TPB-035   RISK TABLE UNRECOGNISED GRADE   *
004200*                                FALLBACK BROUGHT INTO LINE WITH *
004300*                                TPB0100 TPB-044.                *
004400*  05/18/93  LSC   REQ TPB-039   TAX LEG BROUGHT INTO LINE WITH  *
004500*                                TPB0100 TPB-038.                *
004600*  02/24/94  RTM   REQ TPB-042   DEFAULT PERCENTAGES NOW READ    *
004700*                                FROM THE PARAMETER CARD.        *
004800*  09/12/98  RTM   REQ TPB-068   Y2K - ADDED CENTURY WINDOWING   *
004900*                                TO I-CC-YY (ACCEPT FROM DATE    *
005000*                                STILL RETURNS 2-DIGIT YEAR).    *
005100*  03/28/99  LSC   REQ TPB-072   Y2K SIGN-OFF - CONFIRMED NO     *
005200*                                2-DIGIT YEAR FIELDS REMAIN.     *
005300*  10/04/00  RTM   REQ TPB-076   MOVED SUBTOTAL ACCUMULATOR TO   *
005400*                                COMP FOR SPEED ON LARGE BOQ'S.  *
005500*  06/13/01  LSC   REQ TPB-079   ADDED UPSI-0 TRACE SWITCH.      *
005550*  11/09/01  RSN   REQ TPB-082   AUDIT FOUND COMPARISON RECORD   *
005560*                                AMOUNTS TRUNCATING INSTEAD OF   *
005570*                                ROUNDING - CHANGED THE MOVES IN *
005580*                                2300-EMIT-COMPARISON TO         *
005590*                                COMPUTE ... ROUNDED, IN LINE    *
005591*                                WITH TPB0100 TPB-082.           *
005595*  11/09/01  RSN   REQ TPB-083   PRICEPRM MISSING/BLANK CARD NOW *
005596*                                DEFAULTS OVERHEAD/CONTINGENCY/  *
005597*                                PROFIT/TAX PCTS PER ESTIMATING  *
005598*                                STANDARD, NOT ZERO, IN LINE     *
005599*                                WITH TPB0100 TPB-083.           *
005600******************************************************************
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SOURCE-COMPUTER. IBM-370.
006000 OBJECT-COMPUTER. IBM-370.
006100 SPECIAL-NAMES.
006200     C01 IS TOP-OF-FORM
006300     UPSI-0 IS TPB-TRACE-SWITCH ON STATUS IS TPB-TRACE-ON
006400                                OFF STATUS IS TPB-TRACE-OFF.
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700     SELECT PRICEIN  ASSIGN TO PRICEIN
006800         ORGANIZATION IS LINE SEQUENTIAL.
006900     SELECT PRICEPRM ASSIGN TO PRICEPRM
007000         ORGANIZATION IS LINE SEQUENTIAL.
007100     SELECT COMPARE  ASSIGN TO COMPARE
007200         ORGANIZATION IS LINE SEQUENTIAL.
007300 DATA DIVISION.
007400 FILE SECTION.
007500 FD  PRICEIN
007600     LABEL RECORD IS STANDARD
007700     RECORD CONTAINS 200 CHARACTERS
007800     DATA RECORD IS PI-RECORD.
007900 01  PI-RECORD.
008000     05  PI-DESCRIPTION          PIC X(40).
008100     05  PI-QUANTITY             PIC S9(7)V99.
008200     05  PI-UNIT                 PIC X(10).
008300     05  PI-CATEGORY             PIC X(10).
008400         88  PI-CAT-LABOUR           VALUE 'LABOUR    '.
008500         88  PI-CAT-MATERIALS        VALUE 'MATERIALS '.
008600         88  PI-CAT-EQUIPMENT        VALUE 'EQUIPMENT '.
008700         88  PI-CAT-OTHER            VALUE 'OTHER     '.
008800     05  PI-BASE-UNIT-COST       PIC S9(9)V99.
008900     05  PI-RISK-LEVEL           PIC X(6).
009000         88  PI-RISK-LOW             VALUE 'LOW   '.
009100         88  PI-RISK-MEDIUM          VALUE 'MEDIUM'.
009200         88  PI-RISK-HIGH            VALUE 'HIGH  '.
009300     05  PI-NOTES                PIC X(40).
009400     05  PI-COST-BASIS-HINT      PIC X(30).
009500     05  PI-ESCALATION-HINT      PIC X(30).
009600     05  FILLER                  PIC X(14).
009700 FD  PRICEPRM
009800     LABEL RECORD IS STANDARD
009900     RECORD CONTAINS 40 CHARACTERS
010000     DATA RECORD IS PP-CARD.
010100 01  PP-CARD.
010200     05  PP-OVERHEAD-PCT         PIC 9(3)V99.
010300     05  PP-CONTINGENCY-PCT      PIC 9(3)V99.
010400     05  PP-PROFIT-MARGIN-PCT    PIC 9(3)V99.
010500     05  PP-TAX-RATE-PCT         PIC 9(3)V99.
010600     05  PP-CURRENCY-SYMBOL      PIC X(3).
010700     05  PP-STRATEGY             PIC X(8).
010800     05  FILLER                  PIC X(9).
010900 FD  COMPARE
011000     LABEL RECORD IS STANDARD
011100     RECORD CONTAINS 80 CHARACTERS
011200     DATA RECORD IS SC-COMPARISON-REC.
011300 01  SC-COMPARISON-REC.
011400     05  CS-STRATEGY             PIC X(8).
011500     05  CS-TOTAL-EXCL-TAX       PIC S9(11)V99.
011600     05  CS-TOTAL-INCL-TAX       PIC S9(11)V99.
011700     05  CS-PROFIT-AMOUNT        PIC S9(11)V99.
011800     05  CS-OVERHEAD-AMOUNT      PIC S9(11)V99.
011900     05  CS-CONTINGENCY-AMOUNT   PIC S9(11)V99.
012000     05  FILLER                  PIC X(7).
012100 WORKING-STORAGE SECTION.
012110*  STANDALONE SUBSCRIPTS - RISK-TABLE AND STRAT-TABLE ENTRY      *
012120*  POINTERS, ALSO THE 2000-MAINLINE STRATEGY-LOOP DRIVER.        *
012130 77  SUB-RISK                    PIC 9 COMP.
012140 77  SUB-STRAT                   PIC 9 COMP        VALUE 1.
012200 01  WORK-AREA.
012300     05  C-PCTR                  PIC 9(4) COMP    VALUE 0.
012400     05  MORE-RECS               PIC X(3)         VALUE 'YES'.
012500     05  FILLER                  PIC X(5)         VALUE SPACES.
012600 01  RISK-WORK.
012700     05  C-BASE-MULT             PIC 9V999        VALUE 0.
012800     05  C-EFF-MULT              PIC 9V99999      VALUE 0.
013100     05  FILLER                  PIC X(5)         VALUE SPACES.
013200 01  CALC-WORK.
013300     05  W-EFF-UNIT-COST         PIC S9(9)V9999   VALUE 0.
013400     05  W-LINE-TOTAL            PIC S9(11)V9999  VALUE 0.
013500     05  W-SUBTOTAL              PIC S9(11)V9999  VALUE 0.
013600     05  W-OVERHEAD-AMT          PIC S9(11)V9999  VALUE 0.
013700     05  W-CONTINGENCY-AMT       PIC S9(11)V9999  VALUE 0.
013800     05  W-PROFIT-AMT            PIC S9(11)V9999  VALUE 0.
013900     05  W-TOTAL-EXCL-TAX        PIC S9(11)V9999  VALUE 0.
014000     05  W-TAX-AMT               PIC S9(11)V9999  VALUE 0.
014100     05  W-TOTAL-INCL-TAX        PIC S9(11)V9999  VALUE 0.
014200     05  FILLER                  PIC X(5)         VALUE SPACES.
014300*  RISK MULTIPLIER TABLE - BASE MULTIPLIER BY RISK GRADE,        *
014400*  BUILT AS VALUE/REDEFINES IN THE SHOP'S USUAL TABLE STYLE.     *
014500 01  RISK-TABLE-INFO.
014600     05  FILLER                  PIC X(9)   VALUE 'LOW  1000'.
014700     05  FILLER                  PIC X(9)   VALUE 'MED  1050'.
014800     05  FILLER                  PIC X(9)   VALUE 'HIGH 1100'.
014900 01  RISK-TABLE REDEFINES RISK-TABLE-INFO.
015000     05  RISK-ENTRY              OCCURS 3.
015100         10  T-RISK-CODE         PIC X(5).
015200         10  T-RISK-BASE-MULT    PIC 9V999.
015300*  STRATEGY TABLE - DOUBLES AS THE SCENARIO LIST THE MAINLINE    *
015400*  STEPS THROUGH (LOW COST, BALANCED, PREMIUM, IN THAT ORDER)    *
015500*  AND AS THE STRATEGY ADJUSTMENT FACTOR APPLIED IN 2100-RISK-   *
015600*  MULT, SAME TABLE, SAME VALUES AS TPB0100.                     *
015700 01  STRAT-TABLE-INFO.
015800     05  FILLER                  PIC X(12)  VALUE 'LOW_COST0970'.
015900     05  FILLER                  PIC X(12)  VALUE 'BALANCED1000'.
016000     05  FILLER                  PIC X(12)  VALUE 'PREMIUM 1050'.
016100 01  STRAT-TABLE REDEFINES STRAT-TABLE-INFO.
016200     05  STRAT-ENTRY             OCCURS 3.
016300         10  T-STRAT-CODE        PIC X(8).
016400         10  T-STRAT-FACTOR      PIC 9V999.
016500*  RUN-DATE EDIT - ACCEPT FROM DATE STILL RETURNS A 2-DIGIT      *
016600*  YEAR, SO THE RAW PICTURE IS REDEFINED INTO ITS YY/MM/DD       *
016700*  COMPONENTS AND THE YEAR IS WINDOWED BELOW (SEE TPB-068).      *
016800 01  I-DATE-RAW                  PIC 9(6).
016900 01  I-DATE-FIELDS REDEFINES I-DATE-RAW.
017000     05  I-RAW-YY                PIC 99.
017100     05  I-RAW-MM                PIC 99.
017200     05  I-RAW-DD                PIC 99.
017300 01  CURRENT-DATE-AND-TIME.
017400     05  I-DATE.
017500         10  I-CC-YY             PIC 9(4).
017600         10  I-MM                PIC 99.
017700         10  I-DD                PIC 99.
017800     05  FILLER                  PIC X(5)         VALUE SPACES.
017900 PROCEDURE DIVISION.
018000 0000-MAIN.
018100     PERFORM 1000-INIT.
018200     PERFORM 2000-MAINLINE
018300         VARYING SUB-STRAT FROM 1 BY 1
018400             UNTIL SUB-STRAT > 3.
018500     PERFORM 3000-CLOSING.
018600     STOP RUN.
018700*
018800 1000-INIT.
018900     OPEN INPUT  PRICEPRM.
019000     OPEN OUTPUT COMPARE.
019100
019200     ACCEPT I-DATE-RAW FROM DATE.
019300     MOVE I-RAW-MM TO I-MM.
019400     MOVE I-RAW-DD TO I-DD.
019500     IF I-RAW-YY < 50
019600         COMPUTE I-CC-YY = 2000 + I-RAW-YY
019700     ELSE
019800         COMPUTE I-CC-YY = 1900 + I-RAW-YY.
019900
020000     PERFORM 9300-READ-PARM.
020100     IF PP-CURRENCY-SYMBOL = SPACES
020200         MOVE 'R  ' TO PP-CURRENCY-SYMBOL.
020210*    TPB-083  11/09/01  RSN  DEFAULT THE MARKUP CASCADE PCTS     *
020220*    WHEN PRICEPRM IS MISSING/BLANK - SEE 9300-READ-PARM.        *
020230     IF PP-OVERHEAD-PCT = ZERO
020240         MOVE 15.00 TO PP-OVERHEAD-PCT.
020250     IF PP-CONTINGENCY-PCT = ZERO
020260         MOVE 5.00 TO PP-CONTINGENCY-PCT.
020270     IF PP-PROFIT-MARGIN-PCT = ZERO
020280         MOVE 20.00 TO PP-PROFIT-MARGIN-PCT.
020290     IF PP-TAX-RATE-PCT = ZERO
020295         MOVE 15.00 TO PP-TAX-RATE-PCT.
020300     CLOSE PRICEPRM.
020400*
020500*  MAINLINE RUNS ONCE PER STRATEGY IN THE TABLE (SUB-STRAT DRIVES *
020600*  BOTH THE STRATEGY NAME AND THE FACTOR LOOKUP) - PRICEIN IS     *
020700*  RE-OPENED FRESH EACH PASS SINCE THE TAPE UNITS DO NOT SUPPORT  *
020800*  A REWIND (SEE TPB-015 ABOVE).                                 *
020900 2000-MAINLINE.
021000     MOVE ZERO TO W-SUBTOTAL.
021100     MOVE 'YES' TO MORE-RECS.
021200     OPEN INPUT PRICEIN.
021300     PERFORM 9100-READ.
021400     PERFORM 2400-ITEM-LOOP
021500         UNTIL MORE-RECS = 'NO'.
021600     CLOSE PRICEIN.
021700
021800     PERFORM 2500-MARKUP-CASCADE.
021900     PERFORM 2300-EMIT-COMPARISON.
022000*
022100 2400-ITEM-LOOP.
022200     PERFORM 2100-RISK-MULT.
022300     PERFORM 2200-CALCS.
022400     PERFORM 9100-READ.
022500*
022600*  RISK MULTIPLIER RULE - SAME BASE TABLE AS TPB0100, BUT THE     *
022700*  STRATEGY FACTOR IS TAKEN DIRECTLY FROM THE CURRENT SCENARIO    *
022800*  ENTRY (SUB-STRAT) RATHER THAN SEARCHED FOR ON A PARAMETER      *
022900*  CARD STRATEGY CODE.                                            *
023000 2100-RISK-MULT.
023100     MOVE 2 TO SUB-RISK.
023200     IF PI-RISK-LOW
023300         MOVE 1 TO SUB-RISK
023400     ELSE
023500         IF PI-RISK-HIGH
023600             MOVE 3 TO SUB-RISK.
023700     MOVE T-RISK-BASE-MULT(SUB-RISK) TO C-BASE-MULT.
023800
023900     COMPUTE C-EFF-MULT =
024000         C-BASE-MULT * T-STRAT-FACTOR(SUB-STRAT).
024100*
024200 2200-CALCS.
024300     COMPUTE W-EFF-UNIT-COST = PI-BASE-UNIT-COST * C-EFF-MULT.
024400     COMPUTE W-LINE-TOTAL = W-EFF-UNIT-COST * PI-QUANTITY.
024500     ADD W-LINE-TOTAL TO W-SUBTOTAL.
024600*
024700*  MARKUP CASCADE - IDENTICAL SHAPE TO TPB0100 3000-CLOSING, RUN  *
024900*  ONCE PER STRATEGY PASS AGAINST THAT PASS'S OWN SUBTOTAL.       *
025000 2500-MARKUP-CASCADE.
025100     COMPUTE W-OVERHEAD-AMT ROUNDED =
025200         W-SUBTOTAL * PP-OVERHEAD-PCT / 100.
025300     COMPUTE W-CONTINGENCY-AMT ROUNDED =
025400         W-SUBTOTAL * PP-CONTINGENCY-PCT / 100.
025500     COMPUTE W-PROFIT-AMT ROUNDED =
025600         (W-SUBTOTAL + W-OVERHEAD-AMT + W-CONTINGENCY-AMT)
025700             * PP-PROFIT-MARGIN-PCT / 100.
025800     COMPUTE W-TOTAL-EXCL-TAX ROUNDED =
025900         W-SUBTOTAL + W-OVERHEAD-AMT + W-CONTINGENCY-AMT
026000             + W-PROFIT-AMT.
026100     COMPUTE W-TAX-AMT ROUNDED =
026200         W-TOTAL-EXCL-TAX * PP-TAX-RATE-PCT / 100.
026300     COMPUTE W-TOTAL-INCL-TAX ROUNDED =
026400         W-TOTAL-EXCL-TAX + W-TAX-AMT.
026500*
026600 2300-EMIT-COMPARISON.
026610*    TPB-082  11/09/01  RSN  ROUND (NOT TRUNCATE) THE 4-DECIMAL  *
026620*    WORKING FIGURES INTO THE 2-DECIMAL COMPARISON FIELDS.       *
026700     MOVE T-STRAT-CODE(SUB-STRAT)  TO CS-STRATEGY.
026800     COMPUTE CS-TOTAL-EXCL-TAX ROUNDED = W-TOTAL-EXCL-TAX.
026900     COMPUTE CS-TOTAL-INCL-TAX ROUNDED = W-TOTAL-INCL-TAX.
027000     COMPUTE CS-PROFIT-AMOUNT ROUNDED = W-PROFIT-AMT.
027100     COMPUTE CS-OVERHEAD-AMOUNT ROUNDED = W-OVERHEAD-AMT.
027200     COMPUTE CS-CONTINGENCY-AMOUNT ROUNDED = W-CONTINGENCY-AMT.
027300
027400     WRITE SC-COMPARISON-REC.
027500*
027600 3000-CLOSING.
027700     CLOSE COMPARE.
027800*
027900 9100-READ.
028000     READ PRICEIN
028100         AT END
028200             MOVE 'NO' TO MORE-RECS.
028300*
028400 9300-READ-PARM.
028410*    TPB-083  11/09/01  RSN  FIELD-BY-FIELD DEFAULT ON MISSING   *
028420*    CARD - A GROUP MOVE OF SPACES LEFT THE NUMERIC PCT FIELDS   *
028430*    NON-ZERO-COMPARABLE, SO THE 1000-INIT ZERO CHECKS NEVER FIRED.*
028500     READ PRICEPRM
028600         AT END
028610             MOVE ZERO   TO PP-OVERHEAD-PCT
028620             MOVE ZERO   TO PP-CONTINGENCY-PCT
028630             MOVE ZERO   TO PP-PROFIT-MARGIN-PCT
028640             MOVE ZERO   TO PP-TAX-RATE-PCT
028650             MOVE SPACES TO PP-CURRENCY-SYMBOL
028660             MOVE SPACES TO PP-STRATEGY.
