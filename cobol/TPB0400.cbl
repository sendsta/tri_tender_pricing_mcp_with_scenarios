000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     TPB0400.
000300 AUTHOR.         L CHAPMAN.
000400 INSTALLATION.   TENDER PRICING BATCH SUITE.
000500 DATE-WRITTEN.   07/18/89.
000600 DATE-COMPILED.
000700 SECURITY.       UNCLASSIFIED - INTERNAL PRICING USE ONLY.
000800******************************************************************
000900*  T P B 0 4 0 0                                                 *
001000*  PRICING REPORT RENDERER                                       *
001100*                                                                *
001200*  TAKES THE TENDER/COMPANY HEADER CARD AND THE PRICEOUT FILE    *
001300*  WRITTEN BY TPB0100 (DETAIL LINE ITEMS PLUS THE TRAILING       *
001400*  TOTALS RECORD) AND PRINTS THE PRESENTATION COPY OF THE        *
001500*  PRICING PROPOSAL FOR THE CLIENT - HEADER BLOCK, DETAIL TABLE, *
001600*  TOTALS BLOCK AND A NOTES SECTION.  PRICEOUT IS READ TWICE:    *
001700*  ONCE TO PICK UP THE TOTALS OFF THE TRAILER RECORD SO THE      *
001800*  HEADER SUMMARY CAN BE PRINTED FIRST, THEN AGAIN TO PRINT THE  *
001900*  DETAIL LINES IN ORDER.                                        *
002000******************************************************************
002100*  CHANGE LOG                                                    *
002200*  --------------------------------------------------------------*
002300*  07/18/89  LSC   REQ TPB-017   ORIGINAL PROGRAM.                *
002400*  11/20/89  RTM   REQ TPB-020A  ADDED TWO-PASS READ OF PRICEOUT *
002500*                                SO THE HEADER SUMMARY CAN BE     *
002600*                                PRINTED AHEAD OF THE DETAIL      *
002700*                                LINES.                          *
002800*  06/06/90  RTM   REQ TPB-022   DEFAULT NOTES TEXT ADDED WHEN    *
002900*                                THE NOTES CARD IS BLANK.         *
003000*  01/15/91  LSC   REQ TPB-026   RISK LEVEL NOW SHOWN WITH ONLY   *
003100*                                THE FIRST LETTER CAPITALISED.    *
003200*  08/09/91  RTM   REQ TPB-030   ADDED CONTINGENCY LINE TO THE    *
003300*                                TOTALS BLOCK.                    *
003400*  04/02/92  LSC   REQ TPB-033A  MONEY FIELDS PREFIXED WITH THE   *
003500*                                CURRENCY SYMBOL OFF THE TOTALS   *
003600*                                TRAILER, NOT A FIXED 'R'.        *
003700*  10/29/92  RTM   REQ TPB-037   PERCENTAGES IN THE TOTALS BLOCK  *
003800*                                SHOWN AS WHOLE NUMBERS.          *
003900*  05/18/93  LSC   REQ TPB-041A  TENDER TYPE ADDED TO THE HEADER  *
004000*                                BLOCK.                           *
004100*  09/12/98  RTM   REQ TPB-070   Y2K - ADDED CENTURY WINDOWING    *
004200*                                TO I-CC-YY (ACCEPT FROM DATE     *
004300*                                STILL RETURNS 2-DIGIT YEAR).     *
004400*  03/28/99  LSC   REQ TPB-074   Y2K SIGN-OFF - CONFIRMED NO      *
004500*                                2-DIGIT YEAR FIELDS REMAIN.      *
004600*  06/13/01  RTM   REQ TPB-081   ADDED UPSI-0 TRACE SWITCH.       *
004650*  11/09/01  RSN   REQ TPB-083A  ADDED CONSOLE LINE-COUNT MESSAGE *
004660*                                AT CLOSING FOR OPERATOR RECON    *
004670*                                AGAINST THE PRICEOUT LINE COUNT. *
004700******************************************************************
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER. IBM-370.
005100 OBJECT-COMPUTER. IBM-370.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM
005400     UPSI-0 IS TPB-TRACE-SWITCH ON STATUS IS TPB-TRACE-ON
005500                                OFF STATUS IS TPB-TRACE-OFF.
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT TNDRHDR ASSIGN TO TNDRHDR
005900         ORGANIZATION IS LINE SEQUENTIAL.
006000     SELECT PRICEOUT ASSIGN TO PRICEOUT
006100         ORGANIZATION IS LINE SEQUENTIAL.
006200     SELECT RPTOUT  ASSIGN TO RPTOUT
006300         ORGANIZATION IS LINE SEQUENTIAL.
006400 DATA DIVISION.
006500 FILE SECTION.
006600 FD  TNDRHDR
006700     LABEL RECORD IS STANDARD
006800     RECORD CONTAINS 140 CHARACTERS.
006900 01  TH-HEADER-REC.
007000     05  TH-TENDER-ID            PIC X(20).
007100     05  TH-TENDER-TITLE         PIC X(40).
007200     05  TH-TENDER-REFERENCE     PIC X(20).
007300     05  TH-TENDER-TYPE          PIC X(8).
007400     05  TH-COMPANY-NAME         PIC X(40).
007500     05  FILLER                  PIC X(12).
007600 01  TH-NOTES-REC REDEFINES TH-HEADER-REC.
007700     05  TH-NOTES-TEXT           PIC X(140).
007800 FD  PRICEOUT
007900     LABEL RECORD IS STANDARD
008000     RECORD CONTAINS 220 CHARACTERS
008100     DATA RECORD IS PL-DETAIL-REC.
008200 01  PL-DETAIL-REC.
008300     05  PL-RECORD-TYPE          PIC X(1).
008400         88  PL-DETAIL-LINE          VALUE '1'.
008500         88  PL-TOTALS-LINE          VALUE '9'.
008600     05  PL-LINE-NO              PIC 9(4).
008700     05  PL-DESCRIPTION          PIC X(40).
008800     05  PL-QUANTITY             PIC S9(7)V99.
008900     05  PL-UNIT                 PIC X(10).
009000     05  PL-CATEGORY             PIC X(10).
009100     05  PL-RISK-LEVEL           PIC X(6).
009200         88  PL-RISK-LOW             VALUE 'LOW   '.
009300         88  PL-RISK-MEDIUM          VALUE 'MEDIUM'.
009400         88  PL-RISK-HIGH            VALUE 'HIGH  '.
009500     05  PL-BASE-UNIT-COST       PIC S9(9)V99.
009600     05  PL-EFFECTIVE-UNIT-COST  PIC S9(9)V99.
009700     05  PL-LINE-TOTAL           PIC S9(11)V99.
009800     05  PL-NOTES                PIC X(40).
009900     05  PL-COST-BASIS-HINT      PIC X(30).
010000     05  PL-ESCALATION-HINT      PIC X(30).
010100     05  FILLER                  PIC X(5).
010200 01  TT-TOTALS-REC REDEFINES PL-DETAIL-REC.
010300     05  TT-RECORD-TYPE          PIC X(1).
010400     05  TT-CURRENCY-SYMBOL      PIC X(3).
010500     05  TT-SUBTOTAL-DIRECT-COST PIC S9(11)V99.
010600     05  TT-OVERHEAD-PCT         PIC 9(3)V99.
010700     05  TT-OVERHEAD-AMOUNT      PIC S9(11)V99.
010800     05  TT-CONTINGENCY-PCT      PIC 9(3)V99.
010900     05  TT-CONTINGENCY-AMOUNT   PIC S9(11)V99.
011000     05  TT-PROFIT-MARGIN-PCT    PIC 9(3)V99.
011100     05  TT-PROFIT-AMOUNT        PIC S9(11)V99.
011200     05  TT-TAX-RATE-PCT         PIC 9(3)V99.
011300     05  TT-TAX-AMOUNT           PIC S9(11)V99.
011400     05  TT-TOTAL-EXCL-TAX       PIC S9(11)V99.
011500     05  TT-TOTAL-INCL-TAX       PIC S9(11)V99.
011600     05  FILLER                  PIC X(105).
011700 FD  RPTOUT
011800     LABEL RECORD IS STANDARD
011900     RECORD CONTAINS 132 CHARACTERS
012000     DATA RECORD IS RL-PRINT-LINE.
012100 01  RL-PRINT-LINE               PIC X(132).
012200 WORKING-STORAGE SECTION.
012210*  STANDALONE COUNTER - DETAIL LINES PRINTED THIS RUN, REPORTED  *
012220*  TO THE CONSOLE AT 3000-CLOSING FOR OPERATOR RUN CONTROL.      *
012230 77  C-REC-CTR                   PIC 9(6) COMP    VALUE 0.
012300 01  WORK-AREA.
012400     05  C-PCTR                  PIC 9(4) COMP    VALUE 0.
012500     05  MORE-RECS               PIC X(3)         VALUE 'YES'.
012600     05  FILLER                  PIC X(5)         VALUE SPACES.
012700 01  TOTALS-HOLD.
012800     05  H-CURRENCY-SYMBOL       PIC X(3).
012900     05  H-SUBTOTAL-DIRECT-COST  PIC S9(11)V99.
013000     05  H-OVERHEAD-PCT          PIC 9(3)V99.
013100     05  H-OVERHEAD-AMOUNT       PIC S9(11)V99.
013200     05  H-CONTINGENCY-PCT       PIC 9(3)V99.
013300     05  H-CONTINGENCY-AMOUNT    PIC S9(11)V99.
013400     05  H-PROFIT-MARGIN-PCT     PIC 9(3)V99.
013500     05  H-PROFIT-AMOUNT         PIC S9(11)V99.
013600     05  H-TAX-RATE-PCT          PIC 9(3)V99.
013700     05  H-TAX-AMOUNT            PIC S9(11)V99.
013800     05  H-TOTAL-EXCL-TAX        PIC S9(11)V99.
013900     05  H-TOTAL-INCL-TAX        PIC S9(11)V99.
014000     05  FILLER                  PIC X(5)         VALUE SPACES.
014600*  DETAIL LINE TEMPLATE - LINE NO, DESCRIPTION, QUANTITY, UNIT,   *
014700*  CATEGORY, RISK GRADE, UNIT COST AND LINE TOTAL (SEE TPB-026,   *
014800*  TPB-033A).                                                    *
014900 01  WS-RPT-DETAIL.
015000     05  WS-D-LINENO             PIC ZZZ9.
015100     05  FILLER                  PIC X(1)  VALUE SPACE.
015200     05  WS-D-DESC               PIC X(40).
015300     05  FILLER                  PIC X(1)  VALUE SPACE.
015400     05  WS-D-QTY                PIC ZZZZZZ9.99.
015500     05  FILLER                  PIC X(1)  VALUE SPACE.
015600     05  WS-D-UNIT               PIC X(10).
015700     05  FILLER                  PIC X(1)  VALUE SPACE.
015800     05  WS-D-CATEGORY           PIC X(10).
015900     05  FILLER                  PIC X(1)  VALUE SPACE.
016000     05  WS-D-RISK-DISP          PIC X(6).
016100     05  FILLER                  PIC X(1)  VALUE SPACE.
016200     05  WS-D-UNITCOST-SYM       PIC X(3).
016300     05  FILLER                  PIC X(1)  VALUE SPACE.
016400     05  WS-D-UNITCOST-AMT       PIC Z(8)9.99.
016500     05  FILLER                  PIC X(1)  VALUE SPACE.
016600     05  WS-D-LINETOT-SYM        PIC X(3).
016700     05  FILLER                  PIC X(1)  VALUE SPACE.
016800     05  WS-D-LINETOT-AMT        PIC Z(10)9.99.
016850     05  FILLER                  PIC X(5)  VALUE SPACES.
016900*  HEADER BLOCK TEMPLATE LINES.                                  *
017000 01  WS-HDG-1.
017100     05  FILLER                  PIC X(20) VALUE 'PRICING PROPOSAL'.
017200     05  FILLER                  PIC X(10) VALUE SPACES.
017300     05  WS-H1-COMPANY           PIC X(40).
017350     05  FILLER                  PIC X(5)  VALUE SPACES.
017400 01  WS-HDG-2.
017500     05  FILLER                  PIC X(14) VALUE 'TENDER TITLE:'.
017600     05  WS-H2-TITLE             PIC X(40).
017650     05  FILLER                  PIC X(5)  VALUE SPACES.
017700 01  WS-HDG-3.
017800     05  FILLER                  PIC X(14) VALUE 'REFERENCE:'.
017900     05  WS-H3-REFERENCE         PIC X(20).
018000     05  FILLER                  PIC X(5)  VALUE SPACES.
018100     05  FILLER                  PIC X(6)  VALUE 'TYPE:'.
018200     05  WS-H3-TYPE              PIC X(8).
018250     05  FILLER                  PIC X(5)  VALUE SPACES.
018300 01  WS-HDG-4.
018400     05  FILLER                  PIC X(19) VALUE 'TOTAL EXCL TAX:'.
018500     05  WS-H4-SYM               PIC X(3).
018600     05  FILLER                  PIC X(1)  VALUE SPACE.
018700     05  WS-H4-TOTAL-EXCL-TAX    PIC Z(10)9.99.
018800     05  FILLER                  PIC X(3)  VALUE SPACES.
018900     05  FILLER                  PIC X(5)  VALUE 'TAX:'.
019000     05  WS-H4-SYM2              PIC X(3).
019100     05  FILLER                  PIC X(1)  VALUE SPACE.
019200     05  WS-H4-TAX               PIC Z(10)9.99.
019300     05  FILLER                  PIC X(3)  VALUE SPACES.
019400     05  FILLER                  PIC X(19) VALUE 'TOTAL INCL TAX:'.
019500     05  WS-H4-SYM3              PIC X(3).
019600     05  FILLER                  PIC X(1)  VALUE SPACE.
019700     05  WS-H4-TOTAL-INCL-TAX    PIC Z(10)9.99.
019750     05  FILLER                  PIC X(5)  VALUE SPACES.
019800 01  WS-COL-HDG.
019900     05  FILLER PIC X(132) VALUE
020000         'LINE DESCRIPTION                                QTY'.
020100*  TOTALS BLOCK TEMPLATE LINES.                                  *
020200 01  WS-TOT-1.
020300     05  FILLER                  PIC X(24) VALUE
020400         'DIRECT COST SUBTOTAL:'.
020500     05  WS-T1-SYM               PIC X(3).
020600     05  FILLER                  PIC X(1)  VALUE SPACE.
020700     05  WS-T1-AMT               PIC Z(10)9.99.
020750     05  FILLER                  PIC X(5)  VALUE SPACES.
020800 01  WS-TOT-2.
020900     05  FILLER                  PIC X(11) VALUE 'OVERHEAD ('.
021000     05  WS-T2-PCT               PIC ZZ9.
021100     05  FILLER                  PIC X(3)  VALUE '%):'.
021200     05  WS-T2-SYM               PIC X(3).
021300     05  FILLER                  PIC X(1)  VALUE SPACE.
021400     05  WS-T2-AMT               PIC Z(10)9.99.
021450     05  FILLER                  PIC X(5)  VALUE SPACES.
021500 01  WS-TOT-3.
021600     05  FILLER                  PIC X(14) VALUE 'CONTINGENCY ('.
021700     05  WS-T3-PCT               PIC ZZ9.
021800     05  FILLER                  PIC X(3)  VALUE '%):'.
021900     05  WS-T3-SYM               PIC X(3).
022000     05  FILLER                  PIC X(1)  VALUE SPACE.
022100     05  WS-T3-AMT               PIC Z(10)9.99.
022150     05  FILLER                  PIC X(5)  VALUE SPACES.
022200 01  WS-TOT-4.
022300     05  FILLER                  PIC X(9)  VALUE 'PROFIT ('.
022400     05  WS-T4-PCT               PIC ZZ9.
022500     05  FILLER                  PIC X(3)  VALUE '%):'.
022600     05  WS-T4-SYM               PIC X(3).
022700     05  FILLER                  PIC X(1)  VALUE SPACE.
022800     05  WS-T4-AMT               PIC Z(10)9.99.
022850     05  FILLER                  PIC X(5)  VALUE SPACES.
022900 01  WS-TOT-5.
023000     05  FILLER                  PIC X(17) VALUE 'TOTAL EXCL TAX:'.
023100     05  WS-T5-SYM               PIC X(3).
023200     05  FILLER                  PIC X(1)  VALUE SPACE.
023300     05  WS-T5-AMT               PIC Z(10)9.99.
023350     05  FILLER                  PIC X(5)  VALUE SPACES.
023400 01  WS-TOT-6.
023500     05  FILLER                  PIC X(6)  VALUE 'TAX ('.
023600     05  WS-T6-PCT               PIC ZZ9.
023700     05  FILLER                  PIC X(3)  VALUE '%):'.
023800     05  WS-T6-SYM               PIC X(3).
023900     05  FILLER                  PIC X(1)  VALUE SPACE.
024000     05  WS-T6-AMT               PIC Z(10)9.99.
024050     05  FILLER                  PIC X(5)  VALUE SPACES.
024100 01  WS-TOT-7.
024200     05  FILLER                  PIC X(17) VALUE 'TOTAL INCL TAX:'.
024300     05  WS-T7-SYM               PIC X(3).
024400     05  FILLER                  PIC X(1)  VALUE SPACE.
024500     05  WS-T7-AMT               PIC Z(10)9.99.
024550     05  FILLER                  PIC X(5)  VALUE SPACES.
024600 01  WS-NOTES-HDG.
024700     05  FILLER PIC X(20) VALUE 'NOTES:'.
024800 01  WS-NOTES-DEFAULT.
024900     05  FILLER PIC X(24) VALUE 'No additional notes.'.
025000*  RUN-DATE EDIT - ACCEPT FROM DATE STILL RETURNS A 2-DIGIT      *
025100*  YEAR, SO THE RAW PICTURE IS REDEFINED INTO ITS YY/MM/DD       *
025200*  COMPONENTS AND THE YEAR IS WINDOWED BELOW (SEE TPB-070).      *
025300 01  I-DATE-RAW                  PIC 9(6).
025400 01  I-DATE-FIELDS REDEFINES I-DATE-RAW.
025500     05  I-RAW-YY                PIC 99.
025600     05  I-RAW-MM                PIC 99.
025700     05  I-RAW-DD                PIC 99.
025800 01  CURRENT-DATE-AND-TIME.
025900     05  I-DATE.
026000         10  I-CC-YY             PIC 9(4).
026100         10  I-MM                PIC 99.
026200         10  I-DD                PIC 99.
026300     05  FILLER                  PIC X(5)         VALUE SPACES.
026400 PROCEDURE DIVISION.
026500 0000-MAIN.
026600     PERFORM 1000-INIT.
026700     PERFORM 2000-MAINLINE
026800         UNTIL MORE-RECS = 'NO'.
026900     PERFORM 3000-CLOSING.
027000     STOP RUN.
027100*
027200 1000-INIT.
027300     OPEN INPUT  TNDRHDR.
027400     READ TNDRHDR
027500         AT END
027600             MOVE SPACES TO TH-HEADER-REC.
027700     MOVE TH-COMPANY-NAME     TO WS-H1-COMPANY.
027800     MOVE TH-TENDER-TITLE     TO WS-H2-TITLE.
027900     MOVE TH-TENDER-REFERENCE TO WS-H3-REFERENCE.
028000     MOVE TH-TENDER-TYPE      TO WS-H3-TYPE.
028100     READ TNDRHDR
028200         AT END
028300             MOVE SPACES TO TH-NOTES-REC.
028400     CLOSE TNDRHDR.
028500
028600     ACCEPT I-DATE-RAW FROM DATE.
028700     MOVE I-RAW-MM TO I-MM.
028800     MOVE I-RAW-DD TO I-DD.
028900     IF I-RAW-YY < 50
029000         COMPUTE I-CC-YY = 2000 + I-RAW-YY
029100     ELSE
029200         COMPUTE I-CC-YY = 1900 + I-RAW-YY.
029300
029400     PERFORM 1100-PASS-ONE-TOTALS.
029500
029600     OPEN OUTPUT RPTOUT.
029700     PERFORM 5000-WRITE-HEADER.
029800
029900     OPEN INPUT PRICEOUT.
030000     PERFORM 9100-READ.
030100*
030200*  PASS ONE - READS PRICEOUT TO END OF FILE PURELY TO PICK UP THE *
030300*  TRAILER TOTALS RECORD, SO THE HEADER SUMMARY CAN BE PRINTED    *
030400*  BEFORE ANY DETAIL LINE (SEE TPB-020A ABOVE).                   *
030500 1100-PASS-ONE-TOTALS.
030600     OPEN INPUT PRICEOUT.
030700     READ PRICEOUT
030800         AT END
030900             MOVE SPACES TO PL-DETAIL-REC.
031000     PERFORM 1110-PASS-ONE-LOOP
031100         UNTIL PL-TOTALS-LINE OR PL-DETAIL-REC = SPACES.
031200     MOVE TT-CURRENCY-SYMBOL      TO H-CURRENCY-SYMBOL.
031300     MOVE TT-SUBTOTAL-DIRECT-COST TO H-SUBTOTAL-DIRECT-COST.
031400     MOVE TT-OVERHEAD-PCT         TO H-OVERHEAD-PCT.
031500     MOVE TT-OVERHEAD-AMOUNT      TO H-OVERHEAD-AMOUNT.
031600     MOVE TT-CONTINGENCY-PCT      TO H-CONTINGENCY-PCT.
031700     MOVE TT-CONTINGENCY-AMOUNT   TO H-CONTINGENCY-AMOUNT.
031800     MOVE TT-PROFIT-MARGIN-PCT    TO H-PROFIT-MARGIN-PCT.
031900     MOVE TT-PROFIT-AMOUNT        TO H-PROFIT-AMOUNT.
032000     MOVE TT-TAX-RATE-PCT         TO H-TAX-RATE-PCT.
032100     MOVE TT-TAX-AMOUNT           TO H-TAX-AMOUNT.
032200     MOVE TT-TOTAL-EXCL-TAX       TO H-TOTAL-EXCL-TAX.
032300     MOVE TT-TOTAL-INCL-TAX       TO H-TOTAL-INCL-TAX.
032400     CLOSE PRICEOUT.
032500*
032600 1110-PASS-ONE-LOOP.
032700     READ PRICEOUT
032800         AT END
032900             MOVE SPACES TO PL-DETAIL-REC.
033000*
033100*  PASS TWO - ONE ITERATION PER DETAIL LINE ON PRICEOUT, ENDS     *
033200*  WHEN THE TRAILER TOTALS RECORD IS REACHED (SEE TPB-020A).      *
033300 2000-MAINLINE.
033400     IF PL-DETAIL-LINE
033500         PERFORM 2100-CALCS
033600         PERFORM 2200-OUTPUT
033700         PERFORM 9100-READ
033800     ELSE
033900         MOVE 'NO' TO MORE-RECS.
034000*
034100*  REPORT FORMATTING RULE - RISK LEVEL FIRST LETTER CAPITALISED,  *
034200*  MONEY SHOWN AS SYMBOL PLUS 2 DECIMALS (SEE TPB-026, TPB-033A). *
034300 2100-CALCS.
034500     IF PL-RISK-LOW
034600         MOVE 'LOW   '      TO WS-D-RISK-DISP
034700     ELSE
034800         IF PL-RISK-HIGH
034900             MOVE 'HIGH  ' TO WS-D-RISK-DISP
035000         ELSE
035100             MOVE 'MEDIUM' TO WS-D-RISK-DISP.
035200     IF WS-D-RISK-DISP = 'LOW   '
035300         MOVE 'Low   '     TO WS-D-RISK-DISP.
035400     IF WS-D-RISK-DISP = 'MEDIUM'
035500         MOVE 'Medium'     TO WS-D-RISK-DISP.
035600     IF WS-D-RISK-DISP = 'HIGH  '
035700         MOVE 'High  '     TO WS-D-RISK-DISP.
035800*
035900 2200-OUTPUT.
035910     ADD 1 TO C-REC-CTR.
036000     MOVE SPACES              TO RL-PRINT-LINE.
036100     MOVE PL-LINE-NO          TO WS-D-LINENO.
036200     MOVE PL-DESCRIPTION      TO WS-D-DESC.
036300     MOVE PL-QUANTITY         TO WS-D-QTY.
036400     MOVE PL-UNIT             TO WS-D-UNIT.
036500     MOVE PL-CATEGORY         TO WS-D-CATEGORY.
036600     MOVE H-CURRENCY-SYMBOL   TO WS-D-UNITCOST-SYM.
036700     MOVE PL-EFFECTIVE-UNIT-COST TO WS-D-UNITCOST-AMT.
036800     MOVE H-CURRENCY-SYMBOL   TO WS-D-LINETOT-SYM.
036900     MOVE PL-LINE-TOTAL       TO WS-D-LINETOT-AMT.
037000     MOVE WS-RPT-DETAIL       TO RL-PRINT-LINE.
037100     WRITE RL-PRINT-LINE.
037200*
037300*  HEADER BLOCK - TITLE, COMPANY, TENDER TITLE/REFERENCE/TYPE,    *
037400*  AND THE TOTALS SUMMARY (SEE TPB-041A).                        *
037500 5000-WRITE-HEADER.
037600     MOVE SPACES         TO RL-PRINT-LINE.
037700     MOVE WS-HDG-1       TO RL-PRINT-LINE.
037800     WRITE RL-PRINT-LINE.
037900     MOVE SPACES         TO RL-PRINT-LINE.
038000     MOVE WS-HDG-2       TO RL-PRINT-LINE.
038100     WRITE RL-PRINT-LINE.
038200     MOVE SPACES         TO RL-PRINT-LINE.
038300     MOVE WS-HDG-3       TO RL-PRINT-LINE.
038400     WRITE RL-PRINT-LINE.
038500
038600     MOVE H-CURRENCY-SYMBOL TO WS-H4-SYM.
038700     MOVE H-CURRENCY-SYMBOL TO WS-H4-SYM2.
038800     MOVE H-CURRENCY-SYMBOL TO WS-H4-SYM3.
038900     MOVE H-TOTAL-EXCL-TAX  TO WS-H4-TOTAL-EXCL-TAX.
039000     MOVE H-TAX-AMOUNT      TO WS-H4-TAX.
039100     MOVE H-TOTAL-INCL-TAX  TO WS-H4-TOTAL-INCL-TAX.
039200     MOVE SPACES         TO RL-PRINT-LINE.
039300     MOVE WS-HDG-4       TO RL-PRINT-LINE.
039400     WRITE RL-PRINT-LINE.
039500
039600     MOVE SPACES         TO RL-PRINT-LINE.
039700     WRITE RL-PRINT-LINE.
039800     MOVE SPACES         TO RL-PRINT-LINE.
039900     MOVE WS-COL-HDG     TO RL-PRINT-LINE.
040000     WRITE RL-PRINT-LINE.
040100*
040200*  TOTALS BLOCK - PERCENTAGES SHOWN AS WHOLE NUMBERS, EACH        *
040300*  AMOUNT PREFIXED WITH THE CURRENCY SYMBOL (SEE TPB-030,         *
040400*  TPB-037).  WRITTEN AFTER THE LAST DETAIL LINE.                 *
040500 6000-WRITE-TOTALS-BLOCK.
040600     MOVE SPACES         TO RL-PRINT-LINE.
040700     WRITE RL-PRINT-LINE.
040800
040900     MOVE H-CURRENCY-SYMBOL      TO WS-T1-SYM.
041000     MOVE H-SUBTOTAL-DIRECT-COST TO WS-T1-AMT.
041100     MOVE SPACES         TO RL-PRINT-LINE.
041200     MOVE WS-TOT-1       TO RL-PRINT-LINE.
041300     WRITE RL-PRINT-LINE.
041400
041500     MOVE H-OVERHEAD-PCT    TO WS-T2-PCT.
041600     MOVE H-CURRENCY-SYMBOL TO WS-T2-SYM.
041700     MOVE H-OVERHEAD-AMOUNT TO WS-T2-AMT.
041800     MOVE SPACES         TO RL-PRINT-LINE.
041900     MOVE WS-TOT-2       TO RL-PRINT-LINE.
042000     WRITE RL-PRINT-LINE.
042100
042200     MOVE H-CONTINGENCY-PCT    TO WS-T3-PCT.
042300     MOVE H-CURRENCY-SYMBOL    TO WS-T3-SYM.
042400     MOVE H-CONTINGENCY-AMOUNT TO WS-T3-AMT.
042500     MOVE SPACES         TO RL-PRINT-LINE.
042600     MOVE WS-TOT-3       TO RL-PRINT-LINE.
042700     WRITE RL-PRINT-LINE.
042800
042900     MOVE H-PROFIT-MARGIN-PCT TO WS-T4-PCT.
043000     MOVE H-CURRENCY-SYMBOL   TO WS-T4-SYM.
043100     MOVE H-PROFIT-AMOUNT     TO WS-T4-AMT.
043200     MOVE SPACES         TO RL-PRINT-LINE.
043300     MOVE WS-TOT-4       TO RL-PRINT-LINE.
043400     WRITE RL-PRINT-LINE.
043500
043600     MOVE H-CURRENCY-SYMBOL TO WS-T5-SYM.
043700     MOVE H-TOTAL-EXCL-TAX  TO WS-T5-AMT.
043800     MOVE SPACES         TO RL-PRINT-LINE.
043900     MOVE WS-TOT-5       TO RL-PRINT-LINE.
044000     WRITE RL-PRINT-LINE.
044100
044200     MOVE H-TAX-RATE-PCT    TO WS-T6-PCT.
044300     MOVE H-CURRENCY-SYMBOL TO WS-T6-SYM.
044400     MOVE H-TAX-AMOUNT      TO WS-T6-AMT.
044500     MOVE SPACES         TO RL-PRINT-LINE.
044600     MOVE WS-TOT-6       TO RL-PRINT-LINE.
044700     WRITE RL-PRINT-LINE.
044800
044900     MOVE H-CURRENCY-SYMBOL TO WS-T7-SYM.
045000     MOVE H-TOTAL-INCL-TAX  TO WS-T7-AMT.
045100     MOVE SPACES         TO RL-PRINT-LINE.
045200     MOVE WS-TOT-7       TO RL-PRINT-LINE.
045300     WRITE RL-PRINT-LINE.
045400*
045500*  NOTES SECTION - THE NOTES CARD TEXT, OR THE STANDARD "NO       *
045600*  ADDITIONAL NOTES." LITERAL WHEN THE CARD WAS BLANK (SEE        *
045700*  TPB-022).                                                     *
045800 7000-WRITE-NOTES.
045900     MOVE SPACES         TO RL-PRINT-LINE.
046000     WRITE RL-PRINT-LINE.
046100     MOVE SPACES         TO RL-PRINT-LINE.
046200     MOVE WS-NOTES-HDG   TO RL-PRINT-LINE.
046300     WRITE RL-PRINT-LINE.
046400     MOVE SPACES         TO RL-PRINT-LINE.
046500     IF TH-NOTES-TEXT = SPACES
046600         MOVE WS-NOTES-DEFAULT TO RL-PRINT-LINE
046700     ELSE
046800         MOVE TH-NOTES-TEXT    TO RL-PRINT-LINE.
046900     WRITE RL-PRINT-LINE.
047000*
047100 3000-CLOSING.
047200     CLOSE PRICEOUT.
047300     PERFORM 6000-WRITE-TOTALS-BLOCK.
047400     PERFORM 7000-WRITE-NOTES.
047500     CLOSE RPTOUT.
047510*    TPB-083A 11/09/01 RSN  RUN-CONTROL COUNT TO THE CONSOLE FOR *
047520*    OPERATOR RECONCILIATION AGAINST THE PRICEOUT LINE COUNT.    *
047530     DISPLAY 'TPB0400 - DETAIL LINES PRINTED: ' C-REC-CTR.
047600*
047700 9100-READ.
047800     READ PRICEOUT
047900         AT END
048000             MOVE 'NO' TO MORE-RECS.
