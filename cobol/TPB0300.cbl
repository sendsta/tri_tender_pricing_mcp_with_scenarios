000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     TPB0300.
000300 AUTHOR.         R MERCER.
000400 INSTALLATION.   TENDER PRICING BATCH SUITE.
000500 DATE-WRITTEN.   05/23/89.
000600 DATE-COMPILED.
000700 SECURITY.       UNCLASSIFIED - INTERNAL PRICING USE ONLY.
000800******************************************************************
000900*  T P B 0 3 0 0                                                 *
001000*  PRICING SPEC TEXT ANALYSIS                                    *
001100*                                                                *
001200*  SCANS THE FREE-TEXT PRICING SPECIFICATION ATTACHED TO A       *
001300*  TENDER FOR CURRENCY AND ESCALATION CLAUSES SO ESTIMATING GETS *
001400*  AN ADVISORY BEFORE THEY START PRICING THE BOQ.  THE FIRST     *
001500*  RECORD ON SPECIN IS A CONTROL CARD CARRYING THE TENDER TYPE;  *
001600*  EVERY RECORD AFTER THAT IS ONE LINE OF THE SPECIFICATION      *
001700*  TEXT, READ TO END OF FILE.                                    *
001800******************************************************************
001900*  CHANGE LOG                                                    *
002000*  --------------------------------------------------------------*
002100*  05/23/89  RTM   REQ TPB-016   ORIGINAL PROGRAM - FLAGGED USD  *
002200*                                MENTIONS ONLY.                  *
002300*  11/20/89  RTM   REQ TPB-018   ADDED FIRM-PRICE / NO-          *
002400*                                ESCALATION FLAG.                *
002500*  06/06/90  LSC   REQ TPB-021   ADDED CPI ESCALATION FLAG.      *
002600*  01/15/91  RTM   REQ TPB-025   FLAG TEXT MOVED TO A VALUE/     *
002700*                                REDEFINES TABLE INSTEAD OF      *
002800*                                LITERALS SCATTERED THROUGH THE  *
002900*                                PROCEDURE DIVISION.             *
003000*  08/09/91  LSC   REQ TPB-029   SCAN NOW CASE-INSENSITIVE -     *
003100*                                LINE IS UPPERCASED BEFORE THE   *
003200*                                KEYWORD TALLY.                  *
003300*  04/02/92  RTM   REQ TPB-033   'DOLLAR' RECOGNISED AS WELL AS  *
003400*                                'USD' FOR THE CURRENCY FLAG.    *
003500*  10/29/92  LSC   REQ TPB-036   TENDER TYPE NOW READ FROM A     *
003600*                                LEADING CONTROL CARD RATHER     *
003700*                                THAN HARD-CODED.                *
003800*  05/18/93  RTM   REQ TPB-040   KEYWORD TALLIES NOW ACCUMULATE  *
003900*                                ACROSS THE WHOLE SPECIFICATION  *
004000*                                BEFORE THE FLAGS ARE BUILT, NOT *
004100*                                LINE BY LINE - A KEYWORD SPLIT  *
004200*                                ACROSS TWO LINES WAS BEING      *
004300*                                MISSED.                         *
004400*  09/12/98  LSC   REQ TPB-069   Y2K - ADDED CENTURY WINDOWING   *
004500*                                TO I-CC-YY (ACCEPT FROM DATE    *
004600*                                STILL RETURNS 2-DIGIT YEAR).    *
004700*  03/28/99  RTM   REQ TPB-073   Y2K SIGN-OFF - CONFIRMED NO     *
004800*                                2-DIGIT YEAR FIELDS REMAIN.     *
004900*  06/13/01  LSC   REQ TPB-080   ADDED UPSI-0 TRACE SWITCH.      *
005000******************************************************************
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER. IBM-370.
005400 OBJECT-COMPUTER. IBM-370.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM
005700     UPSI-0 IS TPB-TRACE-SWITCH ON STATUS IS TPB-TRACE-ON
005800                                OFF STATUS IS TPB-TRACE-OFF.
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100     SELECT SPECIN  ASSIGN TO SPECIN
006200         ORGANIZATION IS LINE SEQUENTIAL.
006300     SELECT ANALOUT ASSIGN TO ANALOUT
006400         ORGANIZATION IS LINE SEQUENTIAL.
006500 DATA DIVISION.
006600 FILE SECTION.
006700 FD  SPECIN
006800     LABEL RECORD IS STANDARD
006900     RECORD CONTAINS 132 CHARACTERS.
007000 01  SC-CONTROL-CARD.
007100     05  SC-TENDER-TYPE          PIC X(8).
007200         88  SC-TYPE-PUBLIC          VALUE 'PUBLIC  '.
007300         88  SC-TYPE-PRIVATE         VALUE 'PRIVATE '.
007400         88  SC-TYPE-UNKNOWN         VALUE 'UNKNOWN '.
007500     05  FILLER                  PIC X(124).
007600 01  SC-TEXT-LINE REDEFINES SC-CONTROL-CARD.
007700     05  SC-LINE-TEXT            PIC X(132).
007800 FD  ANALOUT
007900     LABEL RECORD IS STANDARD
008000     RECORD CONTAINS 170 CHARACTERS
008100     DATA RECORD IS SA-RESULT-REC.
008200 01  SA-RESULT-REC.
008300     05  SA-CURRENCY             PIC X(1).
008400     05  SA-FLAGS                OCCURS 3 PIC X(50).
008500     05  SA-TENDER-TYPE          PIC X(8).
008600     05  FILLER                  PIC X(11).
008700 WORKING-STORAGE SECTION.
008710*  STANDALONE SUBSCRIPT - SA-FLAGS TABLE ENTRY POINTER, BUMPED   *
008720*  ONCE PER FLAG APPENDED BY 3100/3200/3300-APPEND-FLAG-N.       *
008730 77  SA-FLAG-IDX                 PIC 9 COMP        VALUE 0.
008800 01  WORK-AREA.
008900     05  C-PCTR                  PIC 9(4) COMP    VALUE 0.
009000     05  MORE-RECS               PIC X(3)         VALUE 'YES'.
009200     05  FILLER                  PIC X(5)         VALUE SPACES.
009300 01  TALLY-WORK.
009400     05  W-CNT-USD               PIC 9(5) COMP    VALUE 0.
009500     05  W-CNT-DOLLAR            PIC 9(5) COMP    VALUE 0.
009600     05  W-CNT-FIRM-FOR          PIC 9(5) COMP    VALUE 0.
009700     05  W-CNT-NO-ESCALATION     PIC 9(5) COMP    VALUE 0.
009800     05  W-CNT-ESCALATION        PIC 9(5) COMP    VALUE 0.
009900     05  W-CNT-CPI               PIC 9(5) COMP    VALUE 0.
010000     05  W-LINE-TALLY            PIC 9(5) COMP    VALUE 0.
010100     05  FILLER                  PIC X(5)         VALUE SPACES.
010200 01  SCAN-LINE-WORK.
010300     05  W-LINE-UPPER            PIC X(132)       VALUE SPACES.
010400     05  FILLER                  PIC X(5)         VALUE SPACES.
010500*  FLAG TEXT TABLE - THE THREE CANONICAL ADVISORY MESSAGES, HELD *
010600*  AS A VALUE/REDEFINES TABLE THE SAME WAY THE SHOP BUILDS ITS   *
010700*  ERROR MESSAGE TABLES, SO THE WORDING LIVES IN ONE PLACE.      *
010800 01  FLAG-TEXT-INFO.
010900     05  FILLER PIC X(50) VALUE
011000         'Possible USD currency mentioned.'.
011100     05  FILLER PIC X(50) VALUE
011200         'Firm pricing / no escalation mentioned.'.
011300     05  FILLER PIC X(50) VALUE
011400         'CPI-based escalation mentioned.'.
011500 01  FLAG-TEXT-TABLE REDEFINES FLAG-TEXT-INFO.
011600     05  T-FLAG-TEXT             OCCURS 3 PIC X(50).
011700*  RUN-DATE EDIT - ACCEPT FROM DATE STILL RETURNS A 2-DIGIT      *
011800*  YEAR, SO THE RAW PICTURE IS REDEFINED INTO ITS YY/MM/DD       *
011900*  COMPONENTS AND THE YEAR IS WINDOWED BELOW (SEE TPB-069).      *
012000 01  I-DATE-RAW                  PIC 9(6).
012100 01  I-DATE-FIELDS REDEFINES I-DATE-RAW.
012200     05  I-RAW-YY                PIC 99.
012300     05  I-RAW-MM                PIC 99.
012400     05  I-RAW-DD                PIC 99.
012500 01  CURRENT-DATE-AND-TIME.
012600     05  I-DATE.
012700         10  I-CC-YY             PIC 9(4).
012800         10  I-MM                PIC 99.
012900         10  I-DD                PIC 99.
013000     05  FILLER                  PIC X(5)         VALUE SPACES.
013100 PROCEDURE DIVISION.
013200 0000-MAIN.
013300     PERFORM 1000-INIT.
013400     PERFORM 2000-MAINLINE
013500         UNTIL MORE-RECS = 'NO'.
013600     PERFORM 3000-CLOSING.
013700     STOP RUN.
013800*
013900 1000-INIT.
014000     OPEN INPUT  SPECIN.
014100     OPEN OUTPUT ANALOUT.
014200
014300     ACCEPT I-DATE-RAW FROM DATE.
014400     MOVE I-RAW-MM TO I-MM.
014500     MOVE I-RAW-DD TO I-DD.
014600     IF I-RAW-YY < 50
014700         COMPUTE I-CC-YY = 2000 + I-RAW-YY
014800     ELSE
014900         COMPUTE I-CC-YY = 1900 + I-RAW-YY.
015000
015100     READ SPECIN
015200         AT END
015300             MOVE 'NO' TO MORE-RECS.
015400     MOVE SC-TENDER-TYPE TO SA-TENDER-TYPE.
015500
015600     PERFORM 9100-READ.
015700*
015800*  ONE ITERATION PER SPECIFICATION TEXT LINE - THE KEYWORD TALLY *
015900*  IS ACCUMULATED HERE AND THE FLAGS ARE BUILT ONLY ONCE, AFTER  *
016000*  END OF FILE, SO A KEYWORD SPLIT ACROSS TWO LINES CANNOT BE    *
016100*  MISSED (SEE TPB-040 ABOVE).                                  *
016200 2000-MAINLINE.
016300     PERFORM 2100-SCAN-LINE THRU 2100-EXIT.
016400     PERFORM 9100-READ.
016500*
016600 2100-SCAN-LINE.
016700     MOVE SC-LINE-TEXT TO W-LINE-UPPER.
016800     INSPECT W-LINE-UPPER CONVERTING
016900         'abcdefghijklmnopqrstuvwxyz'
017000         TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
017100
017200     MOVE ZERO TO W-LINE-TALLY.
017300     INSPECT W-LINE-UPPER TALLYING W-LINE-TALLY FOR ALL 'USD'.
017400     ADD W-LINE-TALLY TO W-CNT-USD.
017500
017600     MOVE ZERO TO W-LINE-TALLY.
017700     INSPECT W-LINE-UPPER TALLYING W-LINE-TALLY FOR ALL 'DOLLAR'.
017800     ADD W-LINE-TALLY TO W-CNT-DOLLAR.
017900
018000     MOVE ZERO TO W-LINE-TALLY.
018100     INSPECT W-LINE-UPPER TALLYING W-LINE-TALLY FOR ALL 'FIRM FOR'.
018200     ADD W-LINE-TALLY TO W-CNT-FIRM-FOR.
018300
018400     MOVE ZERO TO W-LINE-TALLY.
018500     INSPECT W-LINE-UPPER TALLYING W-LINE-TALLY
018600         FOR ALL 'NO ESCALATION'.
018700     ADD W-LINE-TALLY TO W-CNT-NO-ESCALATION.
018800
018900     MOVE ZERO TO W-LINE-TALLY.
019000     INSPECT W-LINE-UPPER TALLYING W-LINE-TALLY FOR ALL 'ESCALATION'.
019100     ADD W-LINE-TALLY TO W-CNT-ESCALATION.
019200
019300     MOVE ZERO TO W-LINE-TALLY.
019400     INSPECT W-LINE-UPPER TALLYING W-LINE-TALLY FOR ALL 'CPI'.
019500     ADD W-LINE-TALLY TO W-CNT-CPI.
019600 2100-EXIT.
019700     EXIT.
019800*
019900*  SPEC TEXT ANALYSIS RULE - THE THREE KEYWORD RULES APPLIED IN  *
020000*  RULE ORDER AGAINST THE WHOLE-SPECIFICATION TALLIES, BUILDING  *
020100*  CURRENCY AND THE ADVISORY FLAG LIST.                          *
020200 3000-CLOSING.
020300     MOVE 'R' TO SA-CURRENCY.
020400     IF W-CNT-USD > 0 OR W-CNT-DOLLAR > 0
020500         MOVE '$' TO SA-CURRENCY
020600         PERFORM 3100-APPEND-FLAG-1.
020700
020800     IF W-CNT-FIRM-FOR > 0 OR W-CNT-NO-ESCALATION > 0
020900         PERFORM 3200-APPEND-FLAG-2.
021000
021100     IF W-CNT-ESCALATION > 0 AND W-CNT-CPI > 0
021200         PERFORM 3300-APPEND-FLAG-3.
021300
021400     WRITE SA-RESULT-REC.
021500     CLOSE SPECIN.
021600     CLOSE ANALOUT.
021700*
021800 3100-APPEND-FLAG-1.
021900     ADD 1 TO SA-FLAG-IDX.
022000     MOVE T-FLAG-TEXT(1) TO SA-FLAGS(SA-FLAG-IDX).
022100*
022200 3200-APPEND-FLAG-2.
022300     ADD 1 TO SA-FLAG-IDX.
022400     MOVE T-FLAG-TEXT(2) TO SA-FLAGS(SA-FLAG-IDX).
022500*
022600 3300-APPEND-FLAG-3.
022700     ADD 1 TO SA-FLAG-IDX.
022800     MOVE T-FLAG-TEXT(3) TO SA-FLAGS(SA-FLAG-IDX).
022900*
023000 9100-READ.
023100     READ SPECIN
023200         AT END
023300             MOVE 'NO' TO MORE-RECS.
