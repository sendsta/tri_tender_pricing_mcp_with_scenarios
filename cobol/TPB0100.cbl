000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     TPB0100.
000300 AUTHOR.         L CHAPMAN.
000400 INSTALLATION.   TENDER PRICING BATCH SUITE.
000500 DATE-WRITTEN.   03/08/88.
000600 DATE-COMPILED.
000700 SECURITY.       UNCLASSIFIED - INTERNAL PRICING USE ONLY.
000800******************************************************************
000900*  T P B 0 1 0 0                                                 *
001000*  PRICING TABLE BUILDER                                        *
001100*                                                                *
001200*  READS THE BID LINE ITEMS ON PRICEIN, LOOKS UP THE RISK        *
001300*  MULTIPLIER FOR EACH ITEM'S RISK GRADE UNDER THE PRICING       *
001400*  STRATEGY ON THE PARAMETER CARD, COMPUTES THE EFFECTIVE UNIT   *
001500*  COST AND LINE TOTAL, ACCUMULATES THE DIRECT COST SUBTOTAL,    *
001600*  THEN RUNS THE OVERHEAD / CONTINGENCY / PROFIT / TAX MARKUP    *
001700*  CASCADE AND WRITES A TRAILING TOTALS RECORD BEHIND THE        *
001800*  DETAIL RECORDS ON PRICEOUT.                                   *
001900******************************************************************
002000*  CHANGE LOG                                                    *
002100*  --------------------------------------------------------------*
002200*  03/08/88  LSC   REQ TPB-001   ORIGINAL PROGRAM.                *
002300*  09/14/88  LSC   REQ TPB-006   ADDED CONTINGENCY LEG TO THE     *
002400*                                MARKUP CASCADE.                 *
002500*  02/02/89  LSC   REQ TPB-011   RISK MULTIPLIER NOW KEYED OFF   *
002600*                                THE STRATEGY CARD, NOT A FIXED  *
002700*                                RATE.                           *
002800*  11/20/89  RTM   REQ TPB-014   CORRECTED ROUNDING OF THE       *
002900*                                DIRECT COST SUBTOTAL - WAS      *
003000*                                TRUNCATING THE FOURTH DECIMAL.  *
003100*  06/06/90  RTM   REQ TPB-019   DEFAULT UNIT CHANGED FROM       *
003200*                                'EACH' TO 'UNIT' PER ESTIMATING.*
003300*  01/15/91  LSC   REQ TPB-023   ADDED COST-BASIS-HINT AND       *
003400*                                ESCALATION-HINT PASS THROUGH.   *
003500*  08/09/91  RTM   REQ TPB-027   WIDENED BASE-UNIT-COST TO ALLOW *
003600*                                LARGER PLANT AND EQUIPMENT      *
003700*                                LINES.                          *
003800*  04/02/92  LSC   REQ TPB-031   PROFIT MARGIN NOW APPLIED TO    *
003900*                                SUBTOTAL PLUS OVERHEAD PLUS     *
004000*                                CONTINGENCY, NOT SUBTOTAL ALONE.*
004100*  10/29/92  RTM   REQ TPB-034   ADDED CATEGORY 88-LEVELS FOR    *
004200*                                THE NEW EQUIPMENT LINE ITEMS.   *
004300*  05/18/93  LSC   REQ TPB-038   TAX NOW COMPUTED ON TOTAL EXCL  *
004400*                                TAX, NOT ON THE RAW SUBTOTAL.   *
004500*  02/24/94  RTM   REQ TPB-041   DEFAULT PERCENTAGES MOVED TO    *
004600*                                THE PARAMETER CARD.             *
004700*  09/07/94  LSC   REQ TPB-044   UNRECOGNISED RISK GRADE NOW     *
004800*                                FALLS BACK TO MEDIUM.           *
004900*  03/30/95  RTM   REQ TPB-047   LOW COST STRATEGY ADJUSTMENT    *
005000*                                FACTOR CORRECTED TO 0.97.       *
005100*  11/11/95  LSC   REQ TPB-050   PREMIUM STRATEGY FACTOR ADDED.  *
005200*  07/19/96  RTM   REQ TPB-053   BALANCED STRATEGY LEFT AT 1.00. *
005300*  01/26/97  LSC   REQ TPB-057   WIDENED LINE-NO TO 4 DIGITS -   *
005400*                                LARGE BOQ'S WERE WRAPPING.      *
005500*  08/15/97  RTM   REQ TPB-060   ADDED FILLER PAD TO PRICEIN AND *
005600*                                PRICEOUT RECORDS FOR FUTURE     *
005700*                                EXPANSION.                     *
005800*  02/21/98  LSC   REQ TPB-064   ADDED TOTALS-REC REDEFINES OF   *
005900*                                DETAIL-REC FOR THE TRAILER ROW. *
006000*  09/12/98  RTM   REQ TPB-067   Y2K - ADDED CENTURY WINDOWING   *
006100*                                TO I-CC-YY (ACCEPT FROM DATE    *
006200*                                STILL RETURNS 2-DIGIT YEAR).    *
006300*  03/28/99  LSC   REQ TPB-071   Y2K SIGN-OFF - CONFIRMED NO     *
006400*                                2-DIGIT YEAR FIELDS REMAIN.     *
006500*  10/04/00  RTM   REQ TPB-075   MOVED SUBTOTAL ACCUMULATOR TO   *
006600*                                COMP FOR SPEED ON LARGE BOQ'S.  *
006700*  06/13/01  LSC   REQ TPB-078   ADDED UPSI-0 TRACE SWITCH.      *
006750*  11/09/01  RSN   REQ TPB-082   AUDIT FOUND EFFECTIVE UNIT COST,*
006760*                                LINE TOTAL AND ALL TOTALS-REC   *
006770*                                AMOUNTS TRUNCATING INSTEAD OF   *
006780*                                ROUNDING - CHANGED THE MOVES TO *
006790*                                COMPUTE ... ROUNDED.            *
006795*  11/09/01  RSN   REQ TPB-083   PRICEPRM MISSING/BLANK CARD NOW *
006796*                                DEFAULTS OVERHEAD/CONTINGENCY/  *
006797*                                PROFIT/TAX PCTS PER ESTIMATING  *
006798*                                STANDARD, NOT ZERO.             *
006800******************************************************************
006900 ENVIRONMENT DIVISION.
007000 CONFIGURATION SECTION.
007100 SOURCE-COMPUTER. IBM-370.
007200 OBJECT-COMPUTER. IBM-370.
007300 SPECIAL-NAMES.
007400     C01 IS TOP-OF-FORM
007500     UPSI-0 IS TPB-TRACE-SWITCH ON STATUS IS TPB-TRACE-ON
007600                                OFF STATUS IS TPB-TRACE-OFF.
007700 INPUT-OUTPUT SECTION.
007800 FILE-CONTROL.
007900     SELECT PRICEIN  ASSIGN TO PRICEIN
008000         ORGANIZATION IS LINE SEQUENTIAL.
008100     SELECT PRICEPRM ASSIGN TO PRICEPRM
008200         ORGANIZATION IS LINE SEQUENTIAL.
008300     SELECT PRICEOUT ASSIGN TO PRICEOUT
008400         ORGANIZATION IS LINE SEQUENTIAL.
008500 DATA DIVISION.
008600 FILE SECTION.
008700 FD  PRICEIN
008800     LABEL RECORD IS STANDARD
008900     RECORD CONTAINS 200 CHARACTERS
009000     DATA RECORD IS PI-RECORD.
009100 01  PI-RECORD.
009200     05  PI-DESCRIPTION          PIC X(40).
009300     05  PI-QUANTITY             PIC S9(7)V99.
009400     05  PI-UNIT                 PIC X(10).
009500     05  PI-CATEGORY             PIC X(10).
009600         88  PI-CAT-LABOUR           VALUE 'LABOUR    '.
009700         88  PI-CAT-MATERIALS        VALUE 'MATERIALS '.
009800         88  PI-CAT-EQUIPMENT        VALUE 'EQUIPMENT '.
009900         88  PI-CAT-OTHER            VALUE 'OTHER     '.
010000     05  PI-BASE-UNIT-COST       PIC S9(9)V99.
010100     05  PI-RISK-LEVEL           PIC X(6).
010200         88  PI-RISK-LOW             VALUE 'LOW   '.
010300         88  PI-RISK-MEDIUM          VALUE 'MEDIUM'.
010400         88  PI-RISK-HIGH            VALUE 'HIGH  '.
010500     05  PI-NOTES                PIC X(40).
010600     05  PI-COST-BASIS-HINT      PIC X(30).
010700     05  PI-ESCALATION-HINT      PIC X(30).
010800     05  FILLER                  PIC X(14).
010900 FD  PRICEPRM
011000     LABEL RECORD IS STANDARD
011100     RECORD CONTAINS 40 CHARACTERS
011200     DATA RECORD IS PP-CARD.
011300 01  PP-CARD.
011400     05  PP-OVERHEAD-PCT         PIC 9(3)V99.
011500     05  PP-CONTINGENCY-PCT      PIC 9(3)V99.
011600     05  PP-PROFIT-MARGIN-PCT    PIC 9(3)V99.
011700     05  PP-TAX-RATE-PCT         PIC 9(3)V99.
011800     05  PP-CURRENCY-SYMBOL      PIC X(3).
011900     05  PP-STRATEGY             PIC X(8).
012000     05  FILLER                  PIC X(9).
012100 FD  PRICEOUT
012200     LABEL RECORD IS STANDARD
012300     RECORD CONTAINS 220 CHARACTERS
012400     DATA RECORD IS PL-DETAIL-REC.
012500 01  PL-DETAIL-REC.
012600     05  PL-RECORD-TYPE          PIC X(1).
012700         88  PL-DETAIL-LINE          VALUE '1'.
012800         88  PL-TOTALS-LINE          VALUE '9'.
012900     05  PL-LINE-NO              PIC 9(4).
013000     05  PL-DESCRIPTION          PIC X(40).
013100     05  PL-QUANTITY             PIC S9(7)V99.
013200     05  PL-UNIT                 PIC X(10).
013300     05  PL-CATEGORY             PIC X(10).
013400     05  PL-RISK-LEVEL           PIC X(6).
013500     05  PL-BASE-UNIT-COST       PIC S9(9)V99.
013600     05  PL-EFFECTIVE-UNIT-COST  PIC S9(9)V99.
013700     05  PL-LINE-TOTAL           PIC S9(11)V99.
013800     05  PL-NOTES                PIC X(40).
013900     05  PL-COST-BASIS-HINT      PIC X(30).
014000     05  PL-ESCALATION-HINT      PIC X(30).
014100     05  FILLER                  PIC X(5).
014200*  TOTALS TRAILER RECORD - RIDES THE SAME PRICEOUT FILE AS THE   *
014300*  LAST RECORD WRITTEN, FLAGGED BY PL-RECORD-TYPE = '9'.         *
014400 01  TT-TOTALS-REC REDEFINES PL-DETAIL-REC.
014500     05  TT-RECORD-TYPE          PIC X(1).
014600     05  TT-CURRENCY-SYMBOL      PIC X(3).
014700     05  TT-SUBTOTAL-DIRECT-COST PIC S9(11)V99.
014800     05  TT-OVERHEAD-PCT         PIC 9(3)V99.
014900     05  TT-OVERHEAD-AMOUNT      PIC S9(11)V99.
015000     05  TT-CONTINGENCY-PCT      PIC 9(3)V99.
015100     05  TT-CONTINGENCY-AMOUNT   PIC S9(11)V99.
015200     05  TT-PROFIT-MARGIN-PCT    PIC 9(3)V99.
015300     05  TT-PROFIT-AMOUNT        PIC S9(11)V99.
015400     05  TT-TAX-RATE-PCT         PIC 9(3)V99.
015500     05  TT-TAX-AMOUNT           PIC S9(11)V99.
015600     05  TT-TOTAL-EXCL-TAX       PIC S9(11)V99.
015700     05  TT-TOTAL-INCL-TAX       PIC S9(11)V99.
015800     05  FILLER                  PIC X(105).
015900 WORKING-STORAGE SECTION.
015910*  STANDALONE COUNTER - DETAIL LINE SEQUENCE NUMBER, USED BY     *
015920*  2000-MAINLINE AND CARRIED TO PL-LINE-NO ON EACH OUTPUT REC.   *
015930 77  C-LINE-NO                   PIC 9(4) COMP    VALUE 0.
016000 01  WORK-AREA.
016100     05  C-PCTR                  PIC 9(4) COMP    VALUE 0.
016200     05  MORE-RECS               PIC X(3)         VALUE 'YES'.
016350     05  FILLER                  PIC X(5)         VALUE SPACES.
016400 01  RISK-WORK.
016500     05  C-BASE-MULT             PIC 9V999        VALUE 0.
016600     05  C-STRAT-FACTOR          PIC 9V999        VALUE 0.
016700     05  C-EFF-MULT              PIC 9V99999      VALUE 0.
016800     05  SUB-RISK                PIC 9 COMP.
016900     05  SUB-STRAT               PIC 9 COMP.
016950     05  FILLER                  PIC X(5)         VALUE SPACES.
017000 01  CALC-WORK.
017100     05  W-EFF-UNIT-COST         PIC S9(9)V9999   VALUE 0.
017200     05  W-LINE-TOTAL            PIC S9(11)V9999  VALUE 0.
017300     05  W-SUBTOTAL              PIC S9(11)V9999  VALUE 0.
017400     05  W-OVERHEAD-AMT          PIC S9(11)V9999  VALUE 0.
017500     05  W-CONTINGENCY-AMT       PIC S9(11)V9999  VALUE 0.
017600     05  W-PROFIT-AMT            PIC S9(11)V9999  VALUE 0.
017700     05  W-TOTAL-EXCL-TAX        PIC S9(11)V9999  VALUE 0.
017800     05  W-TAX-AMT               PIC S9(11)V9999  VALUE 0.
017900     05  W-TOTAL-INCL-TAX        PIC S9(11)V9999  VALUE 0.
017950     05  FILLER                  PIC X(5)         VALUE SPACES.
018000*  RISK MULTIPLIER TABLE - BASE MULTIPLIER BY RISK GRADE,        *
018100*  BUILT AS VALUE/REDEFINES IN THE SHOP'S USUAL TABLE STYLE.     *
018200 01  RISK-TABLE-INFO.
018300     05  FILLER                  PIC X(9)   VALUE 'LOW  1000'.
018400     05  FILLER                  PIC X(9)   VALUE 'MED  1050'.
018500     05  FILLER                  PIC X(9)   VALUE 'HIGH 1100'.
018600 01  RISK-TABLE REDEFINES RISK-TABLE-INFO.
018700     05  RISK-ENTRY              OCCURS 3.
018800         10  T-RISK-CODE         PIC X(5).
018900         10  T-RISK-BASE-MULT    PIC 9V999.
019000*  STRATEGY ADJUSTMENT TABLE - MULTIPLIER FACTOR APPLIED ON TOP  *
019100*  OF THE BASE RISK MULTIPLIER, KEYED BY STRATEGY CODE.          *
019200 01  STRAT-TABLE-INFO.
019300     05  FILLER                  PIC X(12)  VALUE 'LOW_COST0970'.
019400     05  FILLER                  PIC X(12)  VALUE 'BALANCED1000'.
019500     05  FILLER                  PIC X(12)  VALUE 'PREMIUM 1050'.
019600 01  STRAT-TABLE REDEFINES STRAT-TABLE-INFO.
019700     05  STRAT-ENTRY             OCCURS 3.
019800         10  T-STRAT-CODE        PIC X(8).
019900         10  T-STRAT-FACTOR      PIC 9V999.
020000 01  CURRENT-DATE-AND-TIME.
020100     05  I-DATE.
020200         10  I-CC-YY             PIC 9(4).
020300         10  I-MM                PIC 99.
020400         10  I-DD                PIC 99.
020500     05  I-TIME                  PIC X(11).
020550     05  FILLER                  PIC X(5)         VALUE SPACES.
020560 01  I-DATE-RAW.
020570     05  I-RAW-YY                PIC 99.
020580     05  I-RAW-MM                PIC 99.
020590     05  I-RAW-DD                PIC 99.
020595     05  FILLER                  PIC X(5)         VALUE SPACES.
020600 PROCEDURE DIVISION.
020700 0000-MAIN.
020800     PERFORM 1000-INIT.
020900     PERFORM 2000-MAINLINE
021000         UNTIL MORE-RECS = 'NO'.
021100     PERFORM 3000-CLOSING.
021200     STOP RUN.
021300*
021400 1000-INIT.
021500     OPEN INPUT  PRICEIN.
021600     OPEN INPUT  PRICEPRM.
021700     OPEN OUTPUT PRICEOUT.
021800
021900     ACCEPT I-DATE-RAW FROM DATE.
021910     MOVE I-RAW-MM TO I-MM.
021920     MOVE I-RAW-DD TO I-DD.
021930     IF I-RAW-YY < 50
021940         COMPUTE I-CC-YY = 2000 + I-RAW-YY
021950     ELSE
021960         COMPUTE I-CC-YY = 1900 + I-RAW-YY.
022000
022100     PERFORM 9300-READ-PARM.
022200     IF PP-STRATEGY = SPACES
022300         MOVE 'BALANCED' TO PP-STRATEGY.
022400     IF PP-CURRENCY-SYMBOL = SPACES
022500         MOVE 'R  ' TO PP-CURRENCY-SYMBOL.
022510*    TPB-083  11/09/01  RSN  DEFAULT THE MARKUP CASCADE PCTS     *
022520*    WHEN PRICEPRM IS MISSING/BLANK - SEE 9300-READ-PARM.        *
022530     IF PP-OVERHEAD-PCT = ZERO
022540         MOVE 15.00 TO PP-OVERHEAD-PCT.
022550     IF PP-CONTINGENCY-PCT = ZERO
022560         MOVE 5.00 TO PP-CONTINGENCY-PCT.
022570     IF PP-PROFIT-MARGIN-PCT = ZERO
022580         MOVE 20.00 TO PP-PROFIT-MARGIN-PCT.
022590     IF PP-TAX-RATE-PCT = ZERO
022595         MOVE 15.00 TO PP-TAX-RATE-PCT.
022650
022700     PERFORM 9100-READ.
022800*
022900 2000-MAINLINE.
023000     ADD 1 TO C-LINE-NO.
023100     PERFORM 2100-RISK-MULT.
023200     PERFORM 2200-CALCS.
023300     PERFORM 2300-OUTPUT.
023400     PERFORM 9100-READ.
023500*
023600*  RISK MULTIPLIER RULE - LOOKS UP THE BASE MULTIPLIER BY RISK   *
023700*  GRADE, THEN APPLIES THE STRATEGY ADJUSTMENT FACTOR ON TOP.    *
023800*  AN UNRECOGNISED RISK GRADE FALLS THROUGH TO THE TABLE'S       *
023900*  MEDIUM ENTRY (SEE TPB-044 ABOVE).                             *
024000 2100-RISK-MULT.
024100     MOVE 2 TO SUB-RISK.
024200     IF PI-RISK-LOW
024300         MOVE 1 TO SUB-RISK
024400     ELSE
024500         IF PI-RISK-HIGH
024600             MOVE 3 TO SUB-RISK.
024700     MOVE T-RISK-BASE-MULT(SUB-RISK) TO C-BASE-MULT.
024800
024900     PERFORM VARYING SUB-STRAT FROM 1 BY 1
025000         UNTIL SUB-STRAT > 3
025100            OR PP-STRATEGY = T-STRAT-CODE(SUB-STRAT).
025400     IF SUB-STRAT > 3
025500         MOVE 2 TO SUB-STRAT.
025600     MOVE T-STRAT-FACTOR(SUB-STRAT) TO C-STRAT-FACTOR.
025700
025800     COMPUTE C-EFF-MULT = C-BASE-MULT * C-STRAT-FACTOR.
025900*
026000*  LINE COMPUTATION - EFFECTIVE UNIT COST AND LINE TOTAL ARE     *
026100*  HELD AT 4 DECIMALS SO THE SUBTOTAL ACCUMULATOR MATCHES THE    *
026200*  UNROUNDED SOURCE FIGURE (SEE TPB-014 ABOVE).                  *
026300 2200-CALCS.
026400     COMPUTE W-EFF-UNIT-COST = PI-BASE-UNIT-COST * C-EFF-MULT.
026500     COMPUTE W-LINE-TOTAL = W-EFF-UNIT-COST * PI-QUANTITY.
026600     ADD W-LINE-TOTAL TO W-SUBTOTAL.
026700*
026800 2300-OUTPUT.
026900     MOVE '1'                 TO PL-RECORD-TYPE.
027000     MOVE C-LINE-NO           TO PL-LINE-NO.
027100     MOVE PI-DESCRIPTION      TO PL-DESCRIPTION.
027200     MOVE PI-QUANTITY         TO PL-QUANTITY.
027300     MOVE PI-UNIT             TO PL-UNIT.
027400     MOVE PI-CATEGORY         TO PL-CATEGORY.
027500     MOVE PI-RISK-LEVEL       TO PL-RISK-LEVEL.
027600     MOVE PI-BASE-UNIT-COST   TO PL-BASE-UNIT-COST.
027700     MOVE PI-NOTES            TO PL-NOTES.
027800     MOVE PI-COST-BASIS-HINT  TO PL-COST-BASIS-HINT.
027900     MOVE PI-ESCALATION-HINT  TO PL-ESCALATION-HINT.
028000*    TPB-082  11/09/01  RSN  ROUND (NOT TRUNCATE) THE 4-DECIMAL  *
028010*    WORKING FIGURE INTO THE 2-DECIMAL PRINT FIELD.              *
028020     COMPUTE PL-EFFECTIVE-UNIT-COST ROUNDED = W-EFF-UNIT-COST.
028100     COMPUTE PL-LINE-TOTAL ROUNDED = W-LINE-TOTAL.
028200
028300     WRITE PL-DETAIL-REC.
028400*
028500*  MARKUP CASCADE - OVERHEAD AND CONTINGENCY OFF THE DIRECT COST *
028600*  SUBTOTAL, PROFIT OFF SUBTOTAL PLUS OVERHEAD PLUS CONTINGENCY  *
028700*  (SEE TPB-031), TAX OFF THE TOTAL EXCLUDING TAX (SEE TPB-038). *
028800 3000-CLOSING.
028900     COMPUTE W-OVERHEAD-AMT ROUNDED =
029000         W-SUBTOTAL * PP-OVERHEAD-PCT / 100.
029100     COMPUTE W-CONTINGENCY-AMT ROUNDED =
029200         W-SUBTOTAL * PP-CONTINGENCY-PCT / 100.
029300     COMPUTE W-PROFIT-AMT ROUNDED =
029400         (W-SUBTOTAL + W-OVERHEAD-AMT + W-CONTINGENCY-AMT)
029500             * PP-PROFIT-MARGIN-PCT / 100.
029600     COMPUTE W-TOTAL-EXCL-TAX ROUNDED =
029700         W-SUBTOTAL + W-OVERHEAD-AMT + W-CONTINGENCY-AMT
029800             + W-PROFIT-AMT.
029900     COMPUTE W-TAX-AMT ROUNDED =
030000         W-TOTAL-EXCL-TAX * PP-TAX-RATE-PCT / 100.
030100     COMPUTE W-TOTAL-INCL-TAX ROUNDED =
030200         W-TOTAL-EXCL-TAX + W-TAX-AMT.
030300*    TPB-082  11/09/01  RSN  ROUND THE TOTALS INTO THE 2-DECIMAL  *
030310*    OUTPUT FIELDS INSTEAD OF TRUNCATING VIA A PLAIN MOVE.       *
030400     MOVE '9'                  TO TT-RECORD-TYPE.
030500     MOVE PP-CURRENCY-SYMBOL   TO TT-CURRENCY-SYMBOL.
030600     COMPUTE TT-SUBTOTAL-DIRECT-COST ROUNDED = W-SUBTOTAL.
030700     MOVE PP-OVERHEAD-PCT      TO TT-OVERHEAD-PCT.
030800     COMPUTE TT-OVERHEAD-AMOUNT ROUNDED = W-OVERHEAD-AMT.
030900     MOVE PP-CONTINGENCY-PCT   TO TT-CONTINGENCY-PCT.
031000     COMPUTE TT-CONTINGENCY-AMOUNT ROUNDED = W-CONTINGENCY-AMT.
031100     MOVE PP-PROFIT-MARGIN-PCT TO TT-PROFIT-MARGIN-PCT.
031200     COMPUTE TT-PROFIT-AMOUNT ROUNDED = W-PROFIT-AMT.
031300     MOVE PP-TAX-RATE-PCT      TO TT-TAX-RATE-PCT.
031400     COMPUTE TT-TAX-AMOUNT ROUNDED = W-TAX-AMT.
031500     COMPUTE TT-TOTAL-EXCL-TAX ROUNDED = W-TOTAL-EXCL-TAX.
031600     COMPUTE TT-TOTAL-INCL-TAX ROUNDED = W-TOTAL-INCL-TAX.
031700
031800     WRITE TT-TOTALS-REC.
031900
032000     CLOSE PRICEIN.
032100     CLOSE PRICEPRM.
032200     CLOSE PRICEOUT.
032300*
032400 9100-READ.
032500     READ PRICEIN
032600         AT END
032700             MOVE 'NO' TO MORE-RECS.
032800*
032900 9300-READ-PARM.
032910*    TPB-083  11/09/01  RSN  FIELD-BY-FIELD DEFAULT ON MISSING   *
032920*    CARD - A GROUP MOVE OF SPACES LEFT THE NUMERIC PCT FIELDS   *
032930*    NON-ZERO-COMPARABLE, SO THE 1000-INIT ZERO CHECKS NEVER FIRED.*
033000     READ PRICEPRM
033100         AT END
033110             MOVE ZERO   TO PP-OVERHEAD-PCT
033120             MOVE ZERO   TO PP-CONTINGENCY-PCT
033130             MOVE ZERO   TO PP-PROFIT-MARGIN-PCT
033140             MOVE ZERO   TO PP-TAX-RATE-PCT
033150             MOVE SPACES TO PP-CURRENCY-SYMBOL
033160             MOVE SPACES TO PP-STRATEGY.
